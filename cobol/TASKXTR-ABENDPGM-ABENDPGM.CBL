000100*================================================================         
000200*        I D E N T I F I C A T I O N      D I V I S I O N                 
000300*================================================================         
000400 IDENTIFICATION DIVISION.                                                 
000500 PROGRAM-ID.     ABENDPGM.                                                
000600 AUTHOR.         R G MOSS.                                                
000700 INSTALLATION.   MIDLAND STATE DATA CENTER.                               
000800 DATE-WRITTEN.   03/14/1991.                                              
000900 DATE-COMPILED.                                                           
001000 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.                        
001100*----------------------------------------------------------------         
001200*    PROGRAM-ID..: ABENDPGM.                                              
001300*    ANALYST.....: R G MOSS                                               
001400*    PROGRAMMER..: R G MOSS                                               
001500*----------------------------------------------------------------         
001600*    PROJECT.....: TASK EXTRACT AND RANKING - TASKXTR                     
001700*----------------------------------------------------------------         
001800*    GOAL........: SHARED ABNORMAL-END HANDLER.  EVERY TASKXTR            
001900*                  BATCH PROGRAM CALLS THIS ONE ROUTINE WHEN A            
002000*                  FILE-STATUS OR SEQUENCE-CHECK ERROR MAKES THE          
002100*                  RUN UNSAFE TO CONTINUE.  DISPLAYS THE ERROR            
002200*                  LOG PASSED BY THE CALLER AND STOPS THE RUN.            
002300*----------------------------------------------------------------         
002400*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK              
002500*                   NONE.                                                 
002600*----------------------------------------------------------------         
002700*    TABLE DB2...:  NONE.                                                 
002800*----------------------------------------------------------------         
002900*================================================================         
003000*    CHANGE LOG                                                           
003100*    DATE       BY   REQUEST    DESCRIPTION                               
003200*    ---------- ---- ---------- --------------------------------          
003300*    03/14/1991 RGM  IS-0140    ORIGINAL PROGRAM, LIFTED OUT OF           
003400*                               CSRG0001 SO ALL FOUR BATCH STEPS          
003500*                               SHARE ONE ABEND ROUTINE.                  
003600*    08/02/1993 RGM  IS-0287    ADD SEPARATE DATE/TIME REDEFINES          
003700*                               SO THE DISPLAY CAN BREAK OUT THE          
003800*                               HH.MM.SS PORTION ON ITS OWN LINE.         
003900*    11/21/1998 KTB  IS-0455    Y2K - ERROR-DATE IS ALREADY A             
004000*                               4-DIGIT-YEAR DISPLAY STRING ON            
004100*                               INPUT; NO CENTURY WINDOW LOGIC            
004200*                               WAS EVER NEEDED IN THIS ROUTINE.          
004300*    05/06/2003 PDW  IS-0602    RENUMBERED FOR THE TASKXTR PORT -         
004400*                               NO LOGIC CHANGE.                          
004500*================================================================         
004600*           E N V I R O N M E N T      D I V I S I O N                    
004700*================================================================         
004800 ENVIRONMENT DIVISION.                                                    
004900 CONFIGURATION SECTION.                                                   
005000 SOURCE-COMPUTER.   IBM-370.                                              
005100 OBJECT-COMPUTER.   IBM-370.                                              
005200 SPECIAL-NAMES.                                                           
005300     C01 IS TOP-OF-FORM.                                                  
005400                                                                          
005500 INPUT-OUTPUT SECTION.                                                    
005600 FILE-CONTROL.                                                            
005700                                                                          
005800*================================================================         
005900*                  D A T A      D I V I S I O N                           
006000*================================================================         
006100 DATA DIVISION.                                                           
006200 FILE SECTION.                                                            
006300*                                                                         
006400*-----------------------------------------------------------------        
006500*                  WORKING-STORAGE SECTION                                
006600*-----------------------------------------------------------------        
006700 WORKING-STORAGE SECTION.                                                 
006800                                                                          
006900 77  WRK-ABEND-CALLS-COUNT          PIC S9(04) COMP VALUE ZERO.           
007000                                                                          
007100*-----------------------------------------------------------------        
007200*                      LINKAGE SECTION                                    
007300*-----------------------------------------------------------------        
007400 LINKAGE SECTION.                                                         
007500 01  WRK-ERROR-LOG.                                                       
007600     03  WRK-PROGRAM                PIC X(08).                            
007700     03  WRK-ERROR-MSG               PIC X(30).                           
007800     03  WRK-ERROR-CODE              PIC X(30).                           
007900     03  WRK-ERROR-CODE-N REDEFINES WRK-ERROR-CODE                        
008000                                    PIC 9(30).                            
008100     03  WRK-ERROR-DATE              PIC X(10).                           
008200     03  WRK-ERROR-DATE-PARTS REDEFINES WRK-ERROR-DATE.                   
008300         05  WRK-ERROR-DATE-DD       PIC X(02).                           
008400         05  FILLER                 PIC X(01).                            
008500         05  WRK-ERROR-DATE-MM       PIC X(02).                           
008600         05  FILLER                 PIC X(01).                            
008700         05  WRK-ERROR-DATE-YYYY     PIC X(04).                           
008800     03  WRK-ERROR-TIME              PIC X(08).                           
008900     03  WRK-ERROR-TIME-PARTS REDEFINES WRK-ERROR-TIME.                   
009000         05  WRK-ERROR-TIME-HH       PIC X(02).                           
009100         05  FILLER                 PIC X(01).                            
009200         05  WRK-ERROR-TIME-MM       PIC X(02).                           
009300         05  FILLER                 PIC X(01).                            
009400         05  WRK-ERROR-TIME-SS       PIC X(02).                           
009500     03  FILLER                     PIC X(02) VALUE SPACES.               
009600*================================================================         
009700 PROCEDURE                       DIVISION  USING WRK-ERROR-LOG.           
009800*================================================================         
009900*----------------------------------------------------------------         
010000 0000-MAIN-PROCESS               SECTION.                                 
010100*----------------------------------------------------------------         
010200     ADD 1                       TO WRK-ABEND-CALLS-COUNT.                
010300                                                                          
010400     DISPLAY '**********************************'.                        
010500     DISPLAY '*  TASKXTR ABEND ROUTINE CALLED  *'.                        
010600     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.                        
010700     DISPLAY '*DATE: ' WRK-ERROR-DATE '               *'.                 
010800     DISPLAY '*TIME: ' WRK-ERROR-TIME '                 *'.               
010900     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.                        
011000     DISPLAY '*CALLER PROGRAM.....:' WRK-PROGRAM '    *'.                 
011100     DISPLAY '*ERROR CODE:                     *'.                        
011200     DISPLAY '* ' WRK-ERROR-CODE ' *'.                                    
011300     DISPLAY '*ERROR MESSAGE:                  *'.                        
011400     DISPLAY '* ' WRK-ERROR-MSG ' *'.                                     
011500     DISPLAY '**********************************'.                        
011600                                                                          
011700     STOP RUN.                                                            
011800*----------------------------------------------------------------         
011900 0000-99-EXIT.                   EXIT.                                    
012000*----------------------------------------------------------------         
