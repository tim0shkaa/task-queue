000100*================================================================*        
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *        
000300*================================================================*        
000400 IDENTIFICATION DIVISION.                                                 
000500 PROGRAM-ID.     TSKX0002.                                                
000600 AUTHOR.         R G MOSS.                                                
000700 INSTALLATION.   MIDLAND STATE DATA CENTER.                               
000800 DATE-WRITTEN.   03/14/1991.                                              
000900 DATE-COMPILED.  WHEN-COMPILED.                                           
001000 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.                        
001100*----------------------------------------------------------------*        
001200*    PROGRAM-ID..: TSKX0002.                                              
001300*    ANALYST.....: R G MOSS                                               
001400*    PROGRAMMER..: R G MOSS                                               
001500*----------------------------------------------------------------*        
001600*    PROJECT.....: TASK EXTRACT AND RANKING - TASKXTR                     
001700*----------------------------------------------------------------*        
001800*    GOAL........: LOAD WORK1 INTO A WORKING-STORAGE TABLE AND            
001900*                  SORT IT INTO ASCENDING TASK-ID ORDER (SORT-KEY-        
002000*                  1).  THE SORT MUST BE STABLE, BUT SINCE TASK-ID        
002100*                  IS UNIQUE PER SURVIVING TASK THAT NEVER MATTERS        
002200*                  IN PRACTICE.  RESULT GOES TO WORK2 FOR TSKX0003        
002300*----------------------------------------------------------------*        
002400*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK              
002500*                   WORK1           00292       TASKXTR1/TASKXTR2         
002600*                   WORK2           00292       TASKXTR1/TASKXTR2         
002700*----------------------------------------------------------------*        
002800*    TABLE DB2...:  NONE.                                                 
002900*----------------------------------------------------------------*        
003000*================================================================*        
003100*    CHANGE LOG                                                           
003200*    DATE       BY   REQUEST    DESCRIPTION                               
003300*    ---------- ---- ---------- --------------------------------          
003400*    03/14/1991 RGM  IS-0140    ORIGINAL PROGRAM.                         
003500*    05/06/2003 PDW  IS-0602    REBUILT FROM THE OLD CSRG0002             
003600*                               DB2-INSERT STEP FOR THE TASKXTR           
003700*                               PORT.  DB2 LOGIC REMOVED; TABLE           
003800*                               LOAD AND INSERTION SORT ADDED -           
003900*                               SORT IDIOM RESTATED FROM THE              
004000*                               SHOP'S OLD ADSORT UTILITY.                
004100*    02/11/2004 PDW  IS-0644    RAISED THE TABLE SIZE FROM 5000           
004200*                               TO 20000 ENTRIES - ONE HEAVY USER         
004300*                               CAME CLOSE TO THE OLD LIMIT.              
004400*================================================================*        
004500*           E N V I R O N M E N T      D I V I S I O N           *        
004600*================================================================*        
004700 ENVIRONMENT DIVISION.                                                    
004800 CONFIGURATION SECTION.                                                   
004900 SOURCE-COMPUTER.   IBM-370.                                              
005000 OBJECT-COMPUTER.   IBM-370.                                              
005100 SPECIAL-NAMES.                                                           
005200     C01 IS TOP-OF-FORM.                                                  
005300                                                                          
005400 INPUT-OUTPUT SECTION.                                                    
005500 FILE-CONTROL.                                                            
005600                                                                          
005700     SELECT WORK1          ASSIGN TO UTS-S-WORK1                          
005800      ORGANIZATION IS     SEQUENTIAL                                      
005900      ACCESS MODE  IS     SEQUENTIAL                                      
006000      FILE STATUS  IS     WRK-FS-WORK1.                                   
006100                                                                          
006200     SELECT WORK2          ASSIGN TO UTS-S-WORK2                          
006300      ORGANIZATION IS     SEQUENTIAL                                      
006400      ACCESS MODE  IS     SEQUENTIAL                                      
006500      FILE STATUS  IS     WRK-FS-WORK2.                                   
006600                                                                          
006700*================================================================*        
006800*                  D A T A      D I V I S I O N                  *        
006900*================================================================*        
007000 DATA DIVISION.                                                           
007100 FILE SECTION.                                                            
007200*                                                                         
007300 FD  WORK1                                                                
007400     RECORDING MODE IS F                                                  
007500     LABEL RECORD   IS STANDARD                                           
007600     BLOCK CONTAINS 00 RECORDS.                                           
007700 01  FD-REG-WORK1          PIC X(292).                                    
007800                                                                          
007900 FD  WORK2                                                                
008000     RECORDING MODE IS F                                                  
008100     LABEL RECORD   IS STANDARD                                           
008200     BLOCK CONTAINS 00 RECORDS.                                           
008300 01  FD-REG-WORK2          PIC X(292).                                    
008400                                                                          
008500*----------------------------------------------------------------*        
008600*                  WORKING-STORAGE SECTION                       *        
008700*----------------------------------------------------------------*        
008800 WORKING-STORAGE SECTION.                                                 
008900                                                                          
009000 77  WRK-WORK1-READ-COUNT       PIC S9(09) COMP VALUE ZERO.               
009100 77  WRK-WORK2-WRITE-COUNT      PIC S9(09) COMP VALUE ZERO.               
009200                                                                          
009300 77  WRK-WORK1-EOF              PIC X(03) VALUE SPACES.                   
009400                                                                          
009500*DATA FOR ERROR LOG:                                                      
009600 01  WRK-ERROR-LOG.                                                       
009700     03  WRK-PROGRAM             PIC X(08) VALUE                          
009800                                          'TSKX0002'.                     
009900     03  WRK-ERROR-MSG            PIC X(30) VALUE SPACES.                 
010000     03  WRK-ERROR-CODE           PIC X(30) VALUE SPACES.                 
010100     03  WRK-ERROR-DATE           PIC X(10) VALUE SPACES.                 
010200     03  WRK-ERROR-TIME           PIC X(08) VALUE SPACES.                 
010300     03  FILLER                  PIC X(02) VALUE SPACES.                  
010400                                                                          
010500*ABENDING PROGRAM:                                                        
010600 77  WRK-ABEND-PGM               PIC X(08) VALUE                          
010700                                          'ABENDPGM'.                     
010800                                                                          
010900 01  WRK-WORK1-REG.                                                       
011000     COPY 'TASKXTR1'.                                                     
011100     COPY 'TASKXTR2'.                                                     
011200                                                                          
011300 01  WRK-FILE-STATUS.                                                     
011400     03  WRK-FS-WORK1             PIC 9(02) VALUE ZEROS.                  
011500     03  WRK-FS-WORK2             PIC 9(02) VALUE ZEROS.                  
011600                                                                          
011700*----------------------------------------------------------------*        
011800*    SORT-1 WORKING TABLE.  20000 ENTRIES COVERS THE LARGEST              
011900*    SINGLE-USER SLICE SEEN SINCE THE JULY 1993 VOLUME REVIEW -           
012000*    SEE CHANGE LOG.                                                      
012100*----------------------------------------------------------------*        
012200 77  WRK-TASK-COUNT              PIC S9(09) COMP VALUE ZERO.              
012300 01  WRK-TASK-TABLE.                                                      
012400     02  WRK-TASK-ENTRY OCCURS 1 TO 20000 TIMES                           
012500                         DEPENDING ON WRK-TASK-COUNT.                     
012600         COPY 'TASKXTR1'.                                                 
012700         COPY 'TASKXTR2'.                                                 
012800                                                                          
012900 01  WRK-HOLD-ENTRY.                                                      
013000     COPY 'TASKXTR1'.                                                     
013100     COPY 'TASKXTR2'.                                                     
013200                                                                          
013300 77  WRK-OUTER-IDX               PIC S9(09) COMP VALUE ZERO.              
013400 77  WRK-INNER-IDX                PIC S9(09) COMP VALUE ZERO.             
013500 77  WRK-WRITE-IDX                PIC S9(09) COMP VALUE ZERO.             
013600                                                                          
013700*WORKING DATA FOR THE SYSTEM DATE AND TIME.                               
013800 01  WRK-SYSTEM-DATE.                                                     
013900     03  YY                       PIC 9(02) VALUE ZEROS.                  
014000     03  MM                       PIC 9(02) VALUE ZEROS.                  
014100     03  DD                       PIC 9(02) VALUE ZEROS.                  
014200*                                                                         
014300 01  WRK-DATE-FORMATTED.                                                  
014400     03  DD-FORMATTED             PIC 9(02) VALUE ZEROS.                  
014500     03  FILLER                  PIC X(01) VALUE '-'.                     
014600     03  MM-FORMATTED             PIC 9(02) VALUE ZEROS.                  
014700     03  FILLER                  PIC X(01) VALUE '-'.                     
014800     03  YYYY-FORMATTED           PIC 9(04) VALUE ZEROS.                  
014900*                                                                         
015000 01  WRK-SYSTEM-TIME.                                                     
015100     03  HOUR                     PIC 9(02) VALUE ZEROS.                  
015200     03  MINUTE                   PIC 9(02) VALUE ZEROS.                  
015300     03  SECOND                   PIC 9(02) VALUE ZEROS.                  
015400     03  HUNDREDTH                PIC 9(02) VALUE ZEROS.                  
015500*                                                                         
015600 01  WRK-TIME-FORMATTED.                                                  
015700     03  HOUR-FORMATTED           PIC 9(02) VALUE ZEROS.                  
015800     03  FILLER                  PIC X(01) VALUE ':'.                     
015900     03  MINUTE-FORMATTED         PIC 9(02) VALUE ZEROS.                  
016000     03  FILLER                  PIC X(01) VALUE ':'.                     
016100     03  SECOND-FORMATTED         PIC 9(02) VALUE ZEROS.                  
016200*================================================================*        
016300 PROCEDURE                       DIVISION.                                
016400*================================================================*        
016500*----------------------------------------------------------------*        
016600 0000-MAIN-PROCESS               SECTION.                                 
016700*----------------------------------------------------------------*        
016800     PERFORM 1000-INITIALIZE.                                             
016900                                                                          
017000     PERFORM 1100-LOAD-TABLE.                                             
017100                                                                          
017200     PERFORM 2000-SORT-TABLE.                                             
017300                                                                          
017400     PERFORM 3000-WRITE-RESULTS.                                          
017500                                                                          
017600     PERFORM 4000-FINALIZE.                                               
017700*----------------------------------------------------------------*        
017800 0000-99-EXIT.                   EXIT.                                    
017900*----------------------------------------------------------------*        
018000*----------------------------------------------------------------*        
018100 1000-INITIALIZE                 SECTION.                                 
018200*----------------------------------------------------------------*        
018300     PERFORM 9000-GET-DATE-TIME.                                          
018400                                                                          
018500     OPEN INPUT  WORK1                                                    
018600          OUTPUT WORK2.                                                   
018700                                                                          
018800     MOVE 'OPEN FILE WORK1'       TO WRK-ERROR-MSG.                       
018900     PERFORM 8100-TEST-FS-WORK1.                                          
019000                                                                          
019100     MOVE 'OPEN FILE WORK2'       TO WRK-ERROR-MSG.                       
019200     PERFORM 8200-TEST-FS-WORK2.                                          
019300*----------------------------------------------------------------*        
019400 1000-99-EXIT.                   EXIT.                                    
019500*----------------------------------------------------------------*        
019600*----------------------------------------------------------------*        
019700 1100-LOAD-TABLE                 SECTION.                                 
019800*----------------------------------------------------------------*        
019900     PERFORM 1150-READ-WORK1.                                             
020000                                                                          
020100     PERFORM 1160-STORE-ONE-ENTRY UNTIL WRK-WORK1-EOF EQUAL 'END'.        
020200*----------------------------------------------------------------*        
020300 1100-99-EXIT.                   EXIT.                                    
020400*----------------------------------------------------------------*        
020500*----------------------------------------------------------------*        
020600 1150-READ-WORK1                 SECTION.                                 
020700*----------------------------------------------------------------*        
020800     MOVE 'READING WORK1'         TO WRK-ERROR-MSG.                       
020900                                                                          
021000     READ WORK1                   INTO WRK-WORK1-REG.                     
021100                                                                          
021200     PERFORM 8100-TEST-FS-WORK1.                                          
021300                                                                          
021400     IF WRK-FS-WORK1              EQUAL 10                                
021500        MOVE 'END'                TO WRK-WORK1-EOF                        
021600     ELSE                                                                 
021700        ADD 1                     TO WRK-WORK1-READ-COUNT                 
021800     END-IF.                                                              
021900*----------------------------------------------------------------*        
022000 1150-99-EXIT.                   EXIT.                                    
022100*----------------------------------------------------------------*        
022200*----------------------------------------------------------------*        
022300 1160-STORE-ONE-ENTRY            SECTION.                                 
022400*----------------------------------------------------------------*        
022500     ADD 1                        TO WRK-TASK-COUNT.                      
022600                                                                          
022700     MOVE WRK-WORK1-REG      TO WRK-TASK-ENTRY(WRK-TASK-COUNT).           
022800                                                                          
022900     PERFORM 1150-READ-WORK1.                                             
023000*----------------------------------------------------------------*        
023100 1160-99-EXIT.                   EXIT.                                    
023200*----------------------------------------------------------------*        
023300*----------------------------------------------------------------*        
023400 2000-SORT-TABLE                 SECTION.                                 
023500*----------------------------------------------------------------*        
023600*    STANDARD INSERTION SORT OVER THE IN-MEMORY TABLE - THE SAME          
023700*    METHOD THE SHOP'S ADSORT UTILITY USES, RESTATED HERE AS              
023800*    NUMBERED SECTIONS SO EACH STEP CAN BE TRACED IN A DUMP.              
023900*----------------------------------------------------------------*        
024000     MOVE 2                       TO WRK-OUTER-IDX.                       
024100                                                                          
024200     PERFORM 2100-INSERT-ONE-ENTRY                                        
024300             UNTIL WRK-OUTER-IDX GREATER WRK-TASK-COUNT.                  
024400*----------------------------------------------------------------*        
024500 2000-99-EXIT.                   EXIT.                                    
024600*----------------------------------------------------------------*        
024700*----------------------------------------------------------------*        
024800 2100-INSERT-ONE-ENTRY           SECTION.                                 
024900*----------------------------------------------------------------*        
025000     MOVE WRK-TASK-ENTRY(WRK-OUTER-IDX) TO WRK-HOLD-ENTRY.                
025100                                                                          
025200     SUBTRACT 1 FROM WRK-OUTER-IDX GIVING WRK-INNER-IDX.                  
025300                                                                          
025400     PERFORM 2200-SHIFT-ONE-ENTRY                                         
025500        UNTIL WRK-INNER-IDX LESS 1                                        
025600           OR TASKXTR2-SORT-KEY-1 OF WRK-TASK-ENTRY(WRK-INNER-IDX)        
025700                 NOT GREATER TASKXTR2-SORT-KEY-1 OF                       
025800                 WRK-HOLD-ENTRY.                                          
025900                                                                          
026000     ADD 1                        TO WRK-INNER-IDX.                       
026100                                                                          
026200     MOVE WRK-HOLD-ENTRY      TO WRK-TASK-ENTRY(WRK-INNER-IDX).           
026300                                                                          
026400     ADD 1                        TO WRK-OUTER-IDX.                       
026500*----------------------------------------------------------------*        
026600 2100-99-EXIT.                   EXIT.                                    
026700*----------------------------------------------------------------*        
026800*----------------------------------------------------------------*        
026900 2200-SHIFT-ONE-ENTRY            SECTION.                                 
027000*----------------------------------------------------------------*        
027100     MOVE WRK-TASK-ENTRY(WRK-INNER-IDX)                                   
027200                          TO WRK-TASK-ENTRY(WRK-INNER-IDX + 1).           
027300                                                                          
027400     SUBTRACT 1                   FROM WRK-INNER-IDX.                     
027500*----------------------------------------------------------------*        
027600 2200-99-EXIT.                   EXIT.                                    
027700*----------------------------------------------------------------*        
027800*----------------------------------------------------------------*        
027900 3000-WRITE-RESULTS              SECTION.                                 
028000*----------------------------------------------------------------*        
028100     MOVE 1                       TO WRK-WRITE-IDX.                       
028200                                                                          
028300     PERFORM 3100-WRITE-WORK2                                             
028400             UNTIL WRK-WRITE-IDX GREATER WRK-TASK-COUNT.                  
028500*----------------------------------------------------------------*        
028600 3000-99-EXIT.                   EXIT.                                    
028700*----------------------------------------------------------------*        
028800*----------------------------------------------------------------*        
028900 3100-WRITE-WORK2                SECTION.                                 
029000*----------------------------------------------------------------*        
029100     MOVE 'WRITING WORK2'         TO WRK-ERROR-MSG.                       
029200                                                                          
029300     MOVE WRK-TASK-ENTRY(WRK-WRITE-IDX) TO FD-REG-WORK2.                  
029400                                                                          
029500     WRITE FD-REG-WORK2.                                                  
029600                                                                          
029700     PERFORM 8200-TEST-FS-WORK2.                                          
029800                                                                          
029900     IF WRK-FS-WORK2              EQUAL ZEROS                             
030000        ADD 1                     TO WRK-WORK2-WRITE-COUNT                
030100     END-IF.                                                              
030200                                                                          
030300     ADD 1                        TO WRK-WRITE-IDX.                       
030400*----------------------------------------------------------------*        
030500 3100-99-EXIT.                   EXIT.                                    
030600*----------------------------------------------------------------*        
030700*----------------------------------------------------------------*        
030800 4000-FINALIZE                   SECTION.                                 
030900*----------------------------------------------------------------*        
031000     CLOSE WORK1                                                          
031100           WORK2.                                                         
031200                                                                          
031300     DISPLAY '***************************'.                               
031400     DISPLAY '*  TSKX0002 - SORT 1 (TASK-ID ASCENDING)  *'.               
031500     DISPLAY '***************************'.                               
031600     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.                        
031700     DISPLAY '*-------------------------*'.                               
031800     DISPLAY '*WORK1 READ..........:' WRK-WORK1-READ-COUNT                
031900     '*'.                                                                 
032000     DISPLAY '*TABLE ENTRIES.......:' WRK-TASK-COUNT                      
032100     '*'.                                                                 
032200     DISPLAY '*WORK2 WRITTEN.......:' WRK-WORK2-WRITE-COUNT               
032300     '*'.                                                                 
032400     DISPLAY '*-------------------------*'.                               
032500     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.                   
032600     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.                 
032700     DISPLAY '***************************'.                               
032800                                                                          
032900     STOP RUN.                                                            
033000*----------------------------------------------------------------*        
033100 4000-99-EXIT.                   EXIT.                                    
033200*----------------------------------------------------------------*        
033300*----------------------------------------------------------------*        
033400 8100-TEST-FS-WORK1              SECTION.                                 
033500*----------------------------------------------------------------*        
033600     IF WRK-FS-WORK1              NOT EQUAL ZEROS AND 10                  
033700        MOVE WRK-FS-WORK1         TO WRK-ERROR-CODE                       
033800        PERFORM 9999-CALL-ABEND-PGM                                       
033900     END-IF.                                                              
034000*----------------------------------------------------------------*        
034100 8100-99-EXIT.                   EXIT.                                    
034200*----------------------------------------------------------------*        
034300*----------------------------------------------------------------*        
034400 8200-TEST-FS-WORK2              SECTION.                                 
034500*----------------------------------------------------------------*        
034600     IF WRK-FS-WORK2              NOT EQUAL ZEROS                         
034700        MOVE WRK-FS-WORK2         TO WRK-ERROR-CODE                       
034800        PERFORM 9999-CALL-ABEND-PGM                                       
034900     END-IF.                                                              
035000*----------------------------------------------------------------*        
035100 8200-99-EXIT.                   EXIT.                                    
035200*----------------------------------------------------------------*        
035300*----------------------------------------------------------------*        
035400 9000-GET-DATE-TIME              SECTION.                                 
035500*----------------------------------------------------------------*        
035600     ACCEPT WRK-SYSTEM-DATE       FROM DATE.                              
035700     MOVE YY                      TO YYYY-FORMATTED.                      
035800     MOVE MM                      TO MM-FORMATTED.                        
035900     MOVE DD                      TO DD-FORMATTED.                        
036000     ADD  2000                    TO YYYY-FORMATTED.                      
036100                                                                          
036200     ACCEPT WRK-SYSTEM-TIME       FROM TIME.                              
036300     MOVE HOUR                    TO HOUR-FORMATTED.                      
036400     MOVE MINUTE                  TO MINUTE-FORMATTED.                    
036500     MOVE SECOND                  TO SECOND-FORMATTED.                    
036600*----------------------------------------------------------------*        
036700 9000-99-EXIT.                   EXIT.                                    
036800*----------------------------------------------------------------*        
036900*----------------------------------------------------------------*        
037000 9999-CALL-ABEND-PGM             SECTION.                                 
037100*----------------------------------------------------------------*        
037200     MOVE WRK-DATE-FORMATTED      TO WRK-ERROR-DATE.                      
037300     MOVE WRK-TIME-FORMATTED      TO WRK-ERROR-TIME.                      
037400     CALL WRK-ABEND-PGM           USING WRK-ERROR-LOG.                    
037500*----------------------------------------------------------------*        
037600 9999-99-EXIT.                   EXIT.                                    
037700*----------------------------------------------------------------*        
