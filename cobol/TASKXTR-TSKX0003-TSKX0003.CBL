000100*================================================================*        
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *        
000300*================================================================*        
000400 IDENTIFICATION DIVISION.                                                 
000500 PROGRAM-ID.     TSKX0003.                                                
000600 AUTHOR.         R G MOSS.                                                
000700 INSTALLATION.   MIDLAND STATE DATA CENTER.                               
000800 DATE-WRITTEN.   03/14/1991.                                              
000900 DATE-COMPILED.  WHEN-COMPILED.                                           
001000 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.                        
001100*----------------------------------------------------------------*        
001200*    PROGRAM-ID..: TSKX0003.                                              
001300*    ANALYST.....: R G MOSS                                               
001400*    PROGRAMMER..: R G MOSS                                               
001500*----------------------------------------------------------------*        
001600*    PROJECT.....: TASK EXTRACT AND RANKING - TASKXTR                     
001700*----------------------------------------------------------------*        
001800*    GOAL........: LOAD WORK2, RANK EACH TASK'S PRIORITY, SORT            
001900*                  INTO PRIORITY-ASCENDING / EST-HOURS-DESCENDING         
002000*                  ORDER, GROUP THE RESULT BY CATEGORY IN THE             
002100*                  FIXED SHOP ORDER, WRITE THE FINAL EXTRACT AND          
002200*                  PRINT THE CATEGORY/GRAND-TOTAL SUMMARY REPORT.         
002300*----------------------------------------------------------------*        
002400*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK              
002500*                   WORK2           00292       TASKXTR1/TASKXTR2         
002600*                   TASKOUT         00220       TASKXTR1                  
002700*                   RPTOUT          00132       (REPORT ONLY)             
002800*----------------------------------------------------------------*        
002900*    TABLE DB2...:  NONE.                                                 
003000*----------------------------------------------------------------*        
003100*================================================================*        
003200*    CHANGE LOG                                                           
003300*    DATE       BY   REQUEST    DESCRIPTION                               
003400*    ---------- ---- ---------- --------------------------------          
003500*    03/14/1991 RGM  IS-0140    ORIGINAL PROGRAM.                         
003600*    05/06/2003 PDW  IS-0602    REBUILT FROM THE OLD CSRG0003             
003700*                               DB2-UPDATE STEP FOR THE TASKXTR           
003800*                               PORT.  DB2 LOGIC REMOVED; SECOND          
003900*                               INSERTION SORT AND CATEGORY GROUP         
004000*                               ADDED.                                    
004100*    02/11/2004 PDW  IS-0644    ADDED THE COMBINED SORT-2 KEY             
004200*                               (PRIORITY-ORD * 10000 PLUS                
004300*                               9999 MINUS EST-HOURS) SO THE              
004400*                               INSERTION SORT ONLY HAS TO TEST           
004500*                               ONE NUMBER, NOT A NESTED IF.              
004600*    06/30/2004 PDW  IS-0651    ADDED THE RPTOUT CATEGORY / GRAND         
004700*                               TOTAL SUMMARY - AUDIT WANTED A            
004800*                               PRINTED CONTROL TOTAL OVER THE            
004900*                               EXTRACT, NOT JUST THE JOB LOG.            
005000*================================================================*        
005100*           E N V I R O N M E N T      D I V I S I O N           *        
005200*================================================================*        
005300 ENVIRONMENT DIVISION.                                                    
005400 CONFIGURATION SECTION.                                                   
005500 SOURCE-COMPUTER.   IBM-370.                                              
005600 OBJECT-COMPUTER.   IBM-370.                                              
005700 SPECIAL-NAMES.                                                           
005800     C01 IS TOP-OF-FORM.                                                  
005900                                                                          
006000 INPUT-OUTPUT SECTION.                                                    
006100 FILE-CONTROL.                                                            
006200                                                                          
006300     SELECT WORK2          ASSIGN TO UTS-S-WORK2                          
006400      ORGANIZATION IS     SEQUENTIAL                                      
006500      ACCESS MODE  IS     SEQUENTIAL                                      
006600      FILE STATUS  IS     WRK-FS-WORK2.                                   
006700                                                                          
006800     SELECT TASKOUT        ASSIGN TO UTS-S-TASKOUT                        
006900      ORGANIZATION IS     SEQUENTIAL                                      
007000      ACCESS MODE  IS     SEQUENTIAL                                      
007100      FILE STATUS  IS     WRK-FS-TASKOUT.                                 
007200                                                                          
007300     SELECT RPTOUT         ASSIGN TO UTS-S-RPTOUT                         
007400      ORGANIZATION IS     SEQUENTIAL                                      
007500      ACCESS MODE  IS     SEQUENTIAL                                      
007600      FILE STATUS  IS     WRK-FS-RPTOUT.                                  
007700                                                                          
007800*================================================================*        
007900*                  D A T A      D I V I S I O N                  *        
008000*================================================================*        
008100 DATA DIVISION.                                                           
008200 FILE SECTION.                                                            
008300*                                                                         
008400 FD  WORK2                                                                
008500     RECORDING MODE IS F                                                  
008600     LABEL RECORD   IS STANDARD                                           
008700     BLOCK CONTAINS 00 RECORDS.                                           
008800 01  FD-REG-WORK2          PIC X(292).                                    
008900                                                                          
009000 FD  TASKOUT                                                              
009100     RECORDING MODE IS F                                                  
009200     LABEL RECORD   IS STANDARD                                           
009300     BLOCK CONTAINS 00 RECORDS.                                           
009400 01  FD-REG-TASKOUT        PIC X(220).                                    
009500                                                                          
009600 FD  RPTOUT                                                               
009700     RECORDING MODE IS F                                                  
009800     LABEL RECORD   IS STANDARD                                           
009900     BLOCK CONTAINS 00 RECORDS.                                           
010000 01  FD-REG-RPTOUT         PIC X(132).                                    
010100                                                                          
010200*----------------------------------------------------------------*        
010300*                 WORKING-STORAGE SECTION                        *        
010400*----------------------------------------------------------------*        
010500 WORKING-STORAGE SECTION.                                                 
010600                                                                          
010700 77  WRK-WORK2-READ-COUNT       PIC S9(09) COMP VALUE ZERO.               
010800 77  WRK-TASKOUT-WRITE-COUNT    PIC S9(09) COMP VALUE ZERO.               
010900 77  WRK-RPTOUT-WRITE-COUNT     PIC S9(09) COMP VALUE ZERO.               
011000 77  WRK-GRAND-TOTAL            PIC S9(09) COMP VALUE ZERO.               
011100                                                                          
011200 77  WRK-WORK2-EOF              PIC X(03) VALUE SPACES.                   
011300                                                                          
011400*DATA FOR ERROR LOG:                                                      
011500 01  WRK-ERROR-LOG.                                                       
011600     03  WRK-PROGRAM             PIC X(08) VALUE                          
011700                                          'TSKX0003'.                     
011800     03  WRK-ERROR-MSG            PIC X(30) VALUE SPACES.                 
011900     03  WRK-ERROR-CODE           PIC X(30) VALUE SPACES.                 
012000     03  WRK-ERROR-DATE           PIC X(10) VALUE SPACES.                 
012100     03  WRK-ERROR-TIME           PIC X(08) VALUE SPACES.                 
012200     03  FILLER                  PIC X(02) VALUE SPACES.                  
012300                                                                          
012400*ABENDING PROGRAM:                                                        
012500 77  WRK-ABEND-PGM               PIC X(08) VALUE                          
012600                                          'ABENDPGM'.                     
012700                                                                          
012800 01  WRK-WORK2-REG.                                                       
012900     COPY 'TASKXTR1'.                                                     
013000     COPY 'TASKXTR2'.                                                     
013100                                                                          
013200 01  WRK-TASKOUT-REG.                                                     
013300     COPY 'TASKXTR1'.                                                     
013400                                                                          
013500 01  WRK-FILE-STATUS.                                                     
013600     03  WRK-FS-WORK2             PIC 9(02) VALUE ZEROS.                  
013700     03  WRK-FS-TASKOUT           PIC 9(02) VALUE ZEROS.                  
013800     03  WRK-FS-RPTOUT            PIC 9(02) VALUE ZEROS.                  
013900                                                                          
014000*----------------------------------------------------------------*        
014100*    PRIORITY-ORD LOOKUP TABLE.  LOADED BY VALUE THROUGH THE              
014200*    REDEFINES BELOW RATHER THAN BY MOVE STATEMENTS - ONE LESS            
014300*    THING TO GET WRONG WHEN A NEW PRIORITY IS EVER ADDED.                
014400*----------------------------------------------------------------*        
014500 01  WRK-PRIORITY-TABLE-VALUES.                                           
014600     03  FILLER                  PIC X(09) VALUE 'LOW     1'.             
014700     03  FILLER                  PIC X(09) VALUE 'MEDIUM  2'.             
014800     03  FILLER                  PIC X(09) VALUE 'HIGH    3'.             
014900     03  FILLER                  PIC X(09) VALUE 'CRITICAL4'.             
015000 01  WRK-PRIORITY-TABLE REDEFINES WRK-PRIORITY-TABLE-VALUES.              
015100     03  WRK-PRIORITY-ENTRY OCCURS 4 TIMES.                               
015200         05  WRK-PRIORITY-NAME       PIC X(08).                           
015300         05  WRK-PRIORITY-ORD        PIC 9(01).                           
015400                                                                          
015500*----------------------------------------------------------------*        
015600*    CATEGORY GROUPING ORDER - FIXED, PER THE USER REQUIREMENTS           
015700*    WRITE-UP.  ANY CATEGORY NOT IN THIS TABLE NEVER APPEARS ON           
015800*    THE MASTER FILE AND NEEDS NO ENTRY HERE.                             
015900*----------------------------------------------------------------*        
016000 01  WRK-CATEGORY-TABLE-VALUES.                                           
016100     03  FILLER                  PIC X(20) VALUE 'Development'.           
016200     03  FILLER                  PIC X(20) VALUE 'Testing'.               
016300     03  FILLER                  PIC X(20) VALUE 'Design'.                
016400     03  FILLER                  PIC X(20) VALUE 'Documentation'.         
016500     03  FILLER                  PIC X(20) VALUE 'Review'.                
016600 01  WRK-CATEGORY-TABLE REDEFINES WRK-CATEGORY-TABLE-VALUES.              
016700     03  WRK-CATEGORY-ENTRY OCCURS 5 TIMES                                
016800                                  PIC X(20).                              
016900                                                                          
017000*----------------------------------------------------------------*        
017100*    SORT-2 WORKING TABLE.  20000 ENTRIES - SEE TSKX0002 CHANGE           
017200*    LOG FOR WHY.  WRK-SORT2-COMBINED IS DERIVED, NEVER READ FROM         
017300*    OR WRITTEN TO A FILE.                                                
017400*----------------------------------------------------------------*        
017500 77  WRK-TASK-COUNT              PIC S9(09) COMP VALUE ZERO.              
017600 01  WRK-TASK-TABLE.                                                      
017700     02  WRK-TASK-ENTRY OCCURS 1 TO 20000 TIMES                           
017800                         DEPENDING ON WRK-TASK-COUNT.                     
017900         COPY 'TASKXTR1'.                                                 
018000         COPY 'TASKXTR2'.                                                 
018100         03  WRK-SORT2-COMBINED   PIC 9(05) COMP.                         
018200                                                                          
018300 01  WRK-HOLD-ENTRY.                                                      
018400     COPY 'TASKXTR1'.                                                     
018500     COPY 'TASKXTR2'.                                                     
018600     03  WRK-SORT2-COMBINED       PIC 9(05) COMP.                         
018700                                                                          
018800 77  WRK-OUTER-IDX               PIC S9(09) COMP VALUE ZERO.              
018900 77  WRK-INNER-IDX                PIC S9(09) COMP VALUE ZERO.             
019000 77  WRK-DERIVE-IDX               PIC S9(09) COMP VALUE ZERO.             
019100 77  WRK-PRIORITY-SCAN-IDX        PIC S9(09) COMP VALUE ZERO.             
019200 77  WRK-CAT-IDX                  PIC S9(09) COMP VALUE ZERO.             
019300 77  WRK-SCAN-IDX                 PIC S9(09) COMP VALUE ZERO.             
019400 77  WRK-CAT-COUNT                PIC S9(09) COMP VALUE ZERO.             
019500                                                                          
019600*----------------------------------------------------------------*        
019700*    RPTOUT DETAIL LINE.  THE NUMERIC-EDITED VIEW IS USED FOR THE         
019800*    CATEGORY/GRAND-TOTAL COUNTS; THE PLAIN VIEW IS USED ONLY TO          
019900*    PUT THE 'COUNT' COLUMN HEADING OUT AS TEXT.                          
020000*----------------------------------------------------------------*        
020100 01  WRK-REPORT-LINE.                                                     
020200     03  WRK-RL-LABEL             PIC X(20) VALUE SPACES.                 
020300     03  FILLER                  PIC X(05) VALUE SPACES.                  
020400     03  WRK-RL-HEADING           PIC X(07) VALUE SPACES.                 
020500     03  FILLER                  PIC X(100) VALUE SPACES.                 
020600 01  WRK-REPORT-LINE-N REDEFINES WRK-REPORT-LINE.                         
020700     03  FILLER                  PIC X(25).                               
020800     03  WRK-RL-COUNT             PIC ZZZ,ZZ9.                            
020900     03  FILLER                  PIC X(100).                              
021000                                                                          
021100*WORKING DATA FOR THE SYSTEM DATE AND TIME.                               
021200 01  WRK-SYSTEM-DATE.                                                     
021300     03  YY                       PIC 9(02) VALUE ZEROS.                  
021400     03  MM                       PIC 9(02) VALUE ZEROS.                  
021500     03  DD                       PIC 9(02) VALUE ZEROS.                  
021600*                                                                         
021700 01  WRK-DATE-FORMATTED.                                                  
021800     03  DD-FORMATTED             PIC 9(02) VALUE ZEROS.                  
021900     03  FILLER                  PIC X(01) VALUE '-'.                     
022000     03  MM-FORMATTED             PIC 9(02) VALUE ZEROS.                  
022100     03  FILLER                  PIC X(01) VALUE '-'.                     
022200     03  YYYY-FORMATTED           PIC 9(04) VALUE ZEROS.                  
022300*                                                                         
022400 01  WRK-SYSTEM-TIME.                                                     
022500     03  HOUR                     PIC 9(02) VALUE ZEROS.                  
022600     03  MINUTE                   PIC 9(02) VALUE ZEROS.                  
022700     03  SECOND                   PIC 9(02) VALUE ZEROS.                  
022800     03  HUNDREDTH                PIC 9(02) VALUE ZEROS.                  
022900*                                                                         
023000 01  WRK-TIME-FORMATTED.                                                  
023100     03  HOUR-FORMATTED           PIC 9(02) VALUE ZEROS.                  
023200     03  FILLER                  PIC X(01) VALUE ':'.                     
023300     03  MINUTE-FORMATTED         PIC 9(02) VALUE ZEROS.                  
023400     03  FILLER                  PIC X(01) VALUE ':'.                     
023500     03  SECOND-FORMATTED         PIC 9(02) VALUE ZEROS.                  
023600*================================================================*        
023700 PROCEDURE                       DIVISION.                                
023800*================================================================*        
023900*----------------------------------------------------------------*        
024000 0000-MAIN-PROCESS               SECTION.                                 
024100*----------------------------------------------------------------*        
024200     PERFORM 1000-INITIALIZE.                                             
024300                                                                          
024400     PERFORM 1100-LOAD-TABLE.                                             
024500                                                                          
024600     PERFORM 1200-DERIVE-PRIORITY-ORD.                                    
024700                                                                          
024800     PERFORM 2000-SORT-TABLE.                                             
024900                                                                          
025000     PERFORM 3000-GROUP-AND-EMIT.                                         
025100                                                                          
025200     PERFORM 4200-PRINT-GRAND-TOTAL.                                      
025300                                                                          
025400     PERFORM 5000-FINALIZE.                                               
025500*----------------------------------------------------------------*        
025600 0000-99-EXIT.                   EXIT.                                    
025700*----------------------------------------------------------------*        
025800*----------------------------------------------------------------*        
025900 1000-INITIALIZE                 SECTION.                                 
026000*----------------------------------------------------------------*        
026100     PERFORM 9000-GET-DATE-TIME.                                          
026200                                                                          
026300     OPEN INPUT  WORK2                                                    
026400          OUTPUT TASKOUT                                                  
026500                 RPTOUT.                                                  
026600                                                                          
026700     MOVE 'OPEN FILE WORK2'       TO WRK-ERROR-MSG.                       
026800     PERFORM 8100-TEST-FS-WORK2.                                          
026900                                                                          
027000     MOVE 'OPEN FILE TASKOUT'     TO WRK-ERROR-MSG.                       
027100     PERFORM 8200-TEST-FS-TASKOUT.                                        
027200                                                                          
027300     MOVE 'OPEN FILE RPTOUT'      TO WRK-ERROR-MSG.                       
027400     PERFORM 8300-TEST-FS-RPTOUT.                                         
027500                                                                          
027600     PERFORM 4000-PRINT-REPORT-HEADERS.                                   
027700*----------------------------------------------------------------*        
027800 1000-99-EXIT.                   EXIT.                                    
027900*----------------------------------------------------------------*        
028000*----------------------------------------------------------------*        
028100 1100-LOAD-TABLE                 SECTION.                                 
028200*----------------------------------------------------------------*        
028300     PERFORM 1150-READ-WORK2.                                             
028400                                                                          
028500     PERFORM 1160-STORE-ONE-ENTRY UNTIL WRK-WORK2-EOF EQUAL 'END'.        
028600*----------------------------------------------------------------*        
028700 1100-99-EXIT.                   EXIT.                                    
028800*----------------------------------------------------------------*        
028900*----------------------------------------------------------------*        
029000 1150-READ-WORK2                 SECTION.                                 
029100*----------------------------------------------------------------*        
029200     MOVE 'READING WORK2'         TO WRK-ERROR-MSG.                       
029300                                                                          
029400     READ WORK2                   INTO WRK-WORK2-REG.                     
029500                                                                          
029600     PERFORM 8100-TEST-FS-WORK2.                                          
029700                                                                          
029800     IF WRK-FS-WORK2              EQUAL 10                                
029900        MOVE 'END'                TO WRK-WORK2-EOF                        
030000     ELSE                                                                 
030100        ADD 1                     TO WRK-WORK2-READ-COUNT                 
030200     END-IF.                                                              
030300*----------------------------------------------------------------*        
030400 1150-99-EXIT.                   EXIT.                                    
030500*----------------------------------------------------------------*        
030600*----------------------------------------------------------------*        
030700 1160-STORE-ONE-ENTRY            SECTION.                                 
030800*----------------------------------------------------------------*        
030900     ADD 1                        TO WRK-TASK-COUNT.                      
031000                                                                          
031100     MOVE WRK-WORK2-REG      TO WRK-TASK-ENTRY(WRK-TASK-COUNT).           
031200                                                                          
031300     PERFORM 1150-READ-WORK2.                                             
031400*----------------------------------------------------------------*        
031500 1160-99-EXIT.                   EXIT.                                    
031600*----------------------------------------------------------------*        
031700*----------------------------------------------------------------*        
031800 1200-DERIVE-PRIORITY-ORD        SECTION.                                 
031900*----------------------------------------------------------------*        
032000     MOVE 1                       TO WRK-DERIVE-IDX.                      
032100                                                                          
032200     PERFORM 1210-DERIVE-ONE-ENTRY                                        
032300             UNTIL WRK-DERIVE-IDX GREATER WRK-TASK-COUNT.                 
032400*----------------------------------------------------------------*        
032500 1200-99-EXIT.                   EXIT.                                    
032600*----------------------------------------------------------------*        
032700*----------------------------------------------------------------*        
032800 1210-DERIVE-ONE-ENTRY           SECTION.                                 
032900*----------------------------------------------------------------*        
033000     MOVE 1                       TO WRK-PRIORITY-SCAN-IDX.               
033100                                                                          
033200     PERFORM 1220-SCAN-PRIORITY-TABLE                                     
033300        UNTIL WRK-PRIORITY-SCAN-IDX GREATER 4                             
033400           OR WRK-PRIORITY-NAME(WRK-PRIORITY-SCAN-IDX) EQUAL              
033500              TASKXTR1-TASK-PRIORITY OF                                   
033600                    WRK-TASK-ENTRY(WRK-DERIVE-IDX).                       
033700                                                                          
033800     IF WRK-PRIORITY-SCAN-IDX NOT GREATER 4                               
033900        MOVE WRK-PRIORITY-ORD(WRK-PRIORITY-SCAN-IDX)                      
034000              TO TASKXTR2-PRIORITY-ORD OF                                 
034100                    WRK-TASK-ENTRY(WRK-DERIVE-IDX)                        
034200        COMPUTE WRK-SORT2-COMBINED OF                                     
034300                    WRK-TASK-ENTRY(WRK-DERIVE-IDX) =                      
034400              WRK-PRIORITY-ORD(WRK-PRIORITY-SCAN-IDX) * 10000             
034500              + 9999                                                      
034600              - TASKXTR2-SORT-KEY-2 OF                                    
034700                    WRK-TASK-ENTRY(WRK-DERIVE-IDX)                        
034800     END-IF.                                                              
034900                                                                          
035000     ADD 1                        TO WRK-DERIVE-IDX.                      
035100*----------------------------------------------------------------*        
035200 1210-99-EXIT.                   EXIT.                                    
035300*----------------------------------------------------------------*        
035400*----------------------------------------------------------------*        
035500 1220-SCAN-PRIORITY-TABLE        SECTION.                                 
035600*----------------------------------------------------------------*        
035700     ADD 1                        TO WRK-PRIORITY-SCAN-IDX.               
035800*----------------------------------------------------------------*        
035900 1220-99-EXIT.                   EXIT.                                    
036000*----------------------------------------------------------------*        
036100*----------------------------------------------------------------*        
036200 2000-SORT-TABLE                 SECTION.                                 
036300*----------------------------------------------------------------*        
036400*    SAME INSERTION SORT METHOD AS TSKX0002, KEYED THIS TIME ON           
036500*    THE COMBINED SORT-2 NUMBER SO THE SORT STAYS A ONE-FIELD             
036600*    COMPARE.  A STRICT-GREATER-THAN TEST KEEPS THE SORT STABLE -         
036700*    EQUAL KEYS NEVER SHIFT, SO THE SORT-1 ORDER SURVIVES.                
036800*----------------------------------------------------------------*        
036900     MOVE 2                       TO WRK-OUTER-IDX.                       
037000                                                                          
037100     PERFORM 2100-INSERT-ONE-ENTRY                                        
037200             UNTIL WRK-OUTER-IDX GREATER WRK-TASK-COUNT.                  
037300*----------------------------------------------------------------*        
037400 2000-99-EXIT.                   EXIT.                                    
037500*----------------------------------------------------------------*        
037600*----------------------------------------------------------------*        
037700 2100-INSERT-ONE-ENTRY           SECTION.                                 
037800*----------------------------------------------------------------*        
037900     MOVE WRK-TASK-ENTRY(WRK-OUTER-IDX) TO WRK-HOLD-ENTRY.                
038000                                                                          
038100     SUBTRACT 1 FROM WRK-OUTER-IDX GIVING WRK-INNER-IDX.                  
038200                                                                          
038300     PERFORM 2200-SHIFT-ONE-ENTRY                                         
038400        UNTIL WRK-INNER-IDX LESS 1                                        
038500           OR WRK-SORT2-COMBINED OF                                       
038600                 WRK-TASK-ENTRY(WRK-INNER-IDX)                            
038700                 NOT GREATER WRK-SORT2-COMBINED OF                        
038800                 WRK-HOLD-ENTRY.                                          
038900                                                                          
039000     ADD 1                        TO WRK-INNER-IDX.                       
039100                                                                          
039200     MOVE WRK-HOLD-ENTRY      TO WRK-TASK-ENTRY(WRK-INNER-IDX).           
039300                                                                          
039400     ADD 1                        TO WRK-OUTER-IDX.                       
039500*----------------------------------------------------------------*        
039600 2100-99-EXIT.                   EXIT.                                    
039700*----------------------------------------------------------------*        
039800*----------------------------------------------------------------*        
039900 2200-SHIFT-ONE-ENTRY            SECTION.                                 
040000*----------------------------------------------------------------*        
040100     MOVE WRK-TASK-ENTRY(WRK-INNER-IDX)                                   
040200                          TO WRK-TASK-ENTRY(WRK-INNER-IDX + 1).           
040300                                                                          
040400     SUBTRACT 1                   FROM WRK-INNER-IDX.                     
040500*----------------------------------------------------------------*        
040600 2200-99-EXIT.                   EXIT.                                    
040700*----------------------------------------------------------------*        
040800*----------------------------------------------------------------*        
040900 3000-GROUP-AND-EMIT             SECTION.                                 
041000*----------------------------------------------------------------*        
041100     MOVE 1                       TO WRK-CAT-IDX.                         
041200                                                                          
041300     PERFORM 3100-EMIT-ONE-CATEGORY                                       
041400             UNTIL WRK-CAT-IDX GREATER 5.                                 
041500*----------------------------------------------------------------*        
041600 3000-99-EXIT.                   EXIT.                                    
041700*----------------------------------------------------------------*        
041800*----------------------------------------------------------------*        
041900 3100-EMIT-ONE-CATEGORY          SECTION.                                 
042000*----------------------------------------------------------------*        
042100     MOVE ZERO                    TO WRK-CAT-COUNT.                       
042200     MOVE 1                       TO WRK-SCAN-IDX.                        
042300                                                                          
042400     PERFORM 3200-SCAN-ONE-ENTRY                                          
042500             UNTIL WRK-SCAN-IDX GREATER WRK-TASK-COUNT.                   
042600                                                                          
042700     MOVE WRK-CATEGORY-ENTRY(WRK-CAT-IDX) TO WRK-RL-LABEL.                
042800     MOVE WRK-CAT-COUNT           TO WRK-RL-COUNT.                        
042900     PERFORM 4100-WRITE-REPORT-LINE.                                      
043000                                                                          
043100     ADD WRK-CAT-COUNT            TO WRK-GRAND-TOTAL.                     
043200     ADD 1                        TO WRK-CAT-IDX.                         
043300*----------------------------------------------------------------*        
043400 3100-99-EXIT.                   EXIT.                                    
043500*----------------------------------------------------------------*        
043600*----------------------------------------------------------------*        
043700 3200-SCAN-ONE-ENTRY             SECTION.                                 
043800*----------------------------------------------------------------*        
043900     IF TASKXTR1-CATEGORY OF WRK-TASK-ENTRY(WRK-SCAN-IDX)                 
044000              EQUAL WRK-CATEGORY-ENTRY(WRK-CAT-IDX)                       
044100        PERFORM 3300-WRITE-TASKOUT                                        
044200        ADD 1                     TO WRK-CAT-COUNT                        
044300     END-IF.                                                              
044400                                                                          
044500     ADD 1                        TO WRK-SCAN-IDX.                        
044600*----------------------------------------------------------------*        
044700 3200-99-EXIT.                   EXIT.                                    
044800*----------------------------------------------------------------*        
044900*----------------------------------------------------------------*        
045000 3300-WRITE-TASKOUT               SECTION.                                
045100*----------------------------------------------------------------*        
045200     MOVE 'WRITING TASKOUT'       TO WRK-ERROR-MSG.                       
045300                                                                          
045400     MOVE TASKXTR1-TASK-ID OF WRK-TASK-ENTRY(WRK-SCAN-IDX)                
045500                    TO TASKXTR1-TASK-ID OF WRK-TASKOUT-REG.               
045600     MOVE TASKXTR1-USER-ID OF WRK-TASK-ENTRY(WRK-SCAN-IDX)                
045700                    TO TASKXTR1-USER-ID OF WRK-TASKOUT-REG.               
045800     MOVE TASKXTR1-TASK-TITLE OF WRK-TASK-ENTRY(WRK-SCAN-IDX)             
045900                    TO TASKXTR1-TASK-TITLE OF WRK-TASKOUT-REG.            
046000     MOVE TASKXTR1-TASK-DESC OF WRK-TASK-ENTRY(WRK-SCAN-IDX)              
046100                    TO TASKXTR1-TASK-DESC OF WRK-TASKOUT-REG.             
046200     MOVE TASKXTR1-TASK-STATUS OF WRK-TASK-ENTRY(WRK-SCAN-IDX)            
046300                    TO TASKXTR1-TASK-STATUS OF WRK-TASKOUT-REG.           
046400     MOVE TASKXTR1-TASK-PRIORITY OF WRK-TASK-ENTRY(WRK-SCAN-IDX)          
046500                    TO TASKXTR1-TASK-PRIORITY OF WRK-TASKOUT-REG.         
046600     MOVE TASKXTR1-CREATED-AT OF WRK-TASK-ENTRY(WRK-SCAN-IDX)             
046700                    TO TASKXTR1-CREATED-AT OF WRK-TASKOUT-REG.            
046800     MOVE TASKXTR1-DUE-DATE OF WRK-TASK-ENTRY(WRK-SCAN-IDX)               
046900                    TO TASKXTR1-DUE-DATE OF WRK-TASKOUT-REG.              
047000     MOVE TASKXTR1-EST-HOURS OF WRK-TASK-ENTRY(WRK-SCAN-IDX)              
047100                    TO TASKXTR1-EST-HOURS OF WRK-TASKOUT-REG.             
047200     MOVE TASKXTR1-CATEGORY OF WRK-TASK-ENTRY(WRK-SCAN-IDX)               
047300                    TO TASKXTR1-CATEGORY OF WRK-TASKOUT-REG.              
047400     MOVE TASKXTR1-ASSIGNEE OF WRK-TASK-ENTRY(WRK-SCAN-IDX)               
047500                    TO TASKXTR1-ASSIGNEE OF WRK-TASKOUT-REG.              
047600                                                                          
047700     MOVE WRK-TASKOUT-REG         TO FD-REG-TASKOUT.                      
047800                                                                          
047900     WRITE FD-REG-TASKOUT.                                                
048000                                                                          
048100     PERFORM 8200-TEST-FS-TASKOUT.                                        
048200                                                                          
048300     IF WRK-FS-TASKOUT            EQUAL ZEROS                             
048400        ADD 1                     TO WRK-TASKOUT-WRITE-COUNT              
048500     END-IF.                                                              
048600*----------------------------------------------------------------*        
048700 3300-99-EXIT.                   EXIT.                                    
048800*----------------------------------------------------------------*        
048900*----------------------------------------------------------------*        
049000 4000-PRINT-REPORT-HEADERS       SECTION.                                 
049100*----------------------------------------------------------------*        
049200     MOVE SPACES                  TO WRK-REPORT-LINE.                     
049300     MOVE 'TASKXTR - TASK EXTRACT SUMMARY' TO WRK-RL-LABEL.               
049400     MOVE WRK-REPORT-LINE         TO FD-REG-RPTOUT.                       
049500     WRITE FD-REG-RPTOUT          AFTER ADVANCING TOP-OF-FORM.            
049600     PERFORM 8300-TEST-FS-RPTOUT.                                         
049700                                                                          
049800     MOVE SPACES                  TO WRK-REPORT-LINE.                     
049900     MOVE 'CATEGORY'               TO WRK-RL-LABEL.                       
050000     MOVE '  COUNT'                TO WRK-RL-HEADING.                     
050100     MOVE WRK-REPORT-LINE         TO FD-REG-RPTOUT.                       
050200     WRITE FD-REG-RPTOUT          AFTER ADVANCING 2 LINES.                
050300     PERFORM 8300-TEST-FS-RPTOUT.                                         
050400*----------------------------------------------------------------*        
050500 4000-99-EXIT.                   EXIT.                                    
050600*----------------------------------------------------------------*        
050700*----------------------------------------------------------------*        
050800 4100-WRITE-REPORT-LINE          SECTION.                                 
050900*----------------------------------------------------------------*        
051000     MOVE WRK-REPORT-LINE         TO FD-REG-RPTOUT.                       
051100     WRITE FD-REG-RPTOUT          AFTER ADVANCING 1 LINES.                
051200     PERFORM 8300-TEST-FS-RPTOUT.                                         
051300                                                                          
051400     IF WRK-FS-RPTOUT             EQUAL ZEROS                             
051500        ADD 1                     TO WRK-RPTOUT-WRITE-COUNT               
051600     END-IF.                                                              
051700*----------------------------------------------------------------*        
051800 4100-99-EXIT.                   EXIT.                                    
051900*----------------------------------------------------------------*        
052000*----------------------------------------------------------------*        
052100 4200-PRINT-GRAND-TOTAL          SECTION.                                 
052200*----------------------------------------------------------------*        
052300     MOVE SPACES                  TO WRK-REPORT-LINE.                     
052400     MOVE 'GRAND TOTAL'           TO WRK-RL-LABEL.                        
052500     MOVE WRK-GRAND-TOTAL         TO WRK-RL-COUNT.                        
052600     PERFORM 4100-WRITE-REPORT-LINE.                                      
052700*----------------------------------------------------------------*        
052800 4200-99-EXIT.                   EXIT.                                    
052900*----------------------------------------------------------------*        
053000*----------------------------------------------------------------*        
053100 5000-FINALIZE                   SECTION.                                 
053200*----------------------------------------------------------------*        
053300     CLOSE WORK2                                                          
053400           TASKOUT                                                        
053500           RPTOUT.                                                        
053600                                                                          
053700     DISPLAY '***************************'.                               
053800     DISPLAY '*  TSKX0003 - SORT 2/GROUP/EMIT/REPORT  *'.                 
053900     DISPLAY '***************************'.                               
054000     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.                        
054100     DISPLAY '*-------------------------*'.                               
054200     DISPLAY '*WORK2 READ..........:' WRK-WORK2-READ-COUNT                
054300     '*'.                                                                 
054400     DISPLAY '*TASKOUT WRITTEN.....:' WRK-TASKOUT-WRITE-COUNT             
054500     '*'.                                                                 
054600     DISPLAY '*RPTOUT LINES........:' WRK-RPTOUT-WRITE-COUNT              
054700     '*'.                                                                 
054800     DISPLAY '*GRAND TOTAL.........:' WRK-GRAND-TOTAL                     
054900     '*'.                                                                 
055000     DISPLAY '*-------------------------*'.                               
055100     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.                   
055200     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.                 
055300     DISPLAY '***************************'.                               
055400                                                                          
055500     STOP RUN.                                                            
055600*----------------------------------------------------------------*        
055700 5000-99-EXIT.                   EXIT.                                    
055800*----------------------------------------------------------------*        
055900*----------------------------------------------------------------*        
056000 8100-TEST-FS-WORK2              SECTION.                                 
056100*----------------------------------------------------------------*        
056200     IF WRK-FS-WORK2              NOT EQUAL ZEROS AND 10                  
056300        MOVE WRK-FS-WORK2         TO WRK-ERROR-CODE                       
056400        PERFORM 9999-CALL-ABEND-PGM                                       
056500     END-IF.                                                              
056600*----------------------------------------------------------------*        
056700 8100-99-EXIT.                   EXIT.                                    
056800*----------------------------------------------------------------*        
056900*----------------------------------------------------------------*        
057000 8200-TEST-FS-TASKOUT            SECTION.                                 
057100*----------------------------------------------------------------*        
057200     IF WRK-FS-TASKOUT            NOT EQUAL ZEROS                         
057300        MOVE WRK-FS-TASKOUT       TO WRK-ERROR-CODE                       
057400        PERFORM 9999-CALL-ABEND-PGM                                       
057500     END-IF.                                                              
057600*----------------------------------------------------------------*        
057700 8200-99-EXIT.                   EXIT.                                    
057800*----------------------------------------------------------------*        
057900*----------------------------------------------------------------*        
058000 8300-TEST-FS-RPTOUT             SECTION.                                 
058100*----------------------------------------------------------------*        
058200     IF WRK-FS-RPTOUT             NOT EQUAL ZEROS                         
058300        MOVE WRK-FS-RPTOUT        TO WRK-ERROR-CODE                       
058400        PERFORM 9999-CALL-ABEND-PGM                                       
058500     END-IF.                                                              
058600*----------------------------------------------------------------*        
058700 8300-99-EXIT.                   EXIT.                                    
058800*----------------------------------------------------------------*        
058900*----------------------------------------------------------------*        
059000 9000-GET-DATE-TIME              SECTION.                                 
059100*----------------------------------------------------------------*        
059200     ACCEPT WRK-SYSTEM-DATE       FROM DATE.                              
059300     MOVE YY                      TO YYYY-FORMATTED.                      
059400     MOVE MM                      TO MM-FORMATTED.                        
059500     MOVE DD                      TO DD-FORMATTED.                        
059600     ADD  2000                    TO YYYY-FORMATTED.                      
059700                                                                          
059800     ACCEPT WRK-SYSTEM-TIME       FROM TIME.                              
059900     MOVE HOUR                    TO HOUR-FORMATTED.                      
060000     MOVE MINUTE                  TO MINUTE-FORMATTED.                    
060100     MOVE SECOND                  TO SECOND-FORMATTED.                    
060200*----------------------------------------------------------------*        
060300 9000-99-EXIT.                   EXIT.                                    
060400*----------------------------------------------------------------*        
060500*----------------------------------------------------------------*        
060600 9999-CALL-ABEND-PGM             SECTION.                                 
060700*----------------------------------------------------------------*        
060800     MOVE WRK-DATE-FORMATTED      TO WRK-ERROR-DATE.                      
060900     MOVE WRK-TIME-FORMATTED      TO WRK-ERROR-TIME.                      
061000     CALL WRK-ABEND-PGM           USING WRK-ERROR-LOG.                    
061100*----------------------------------------------------------------*        
061200 9999-99-EXIT.                   EXIT.                                    
061300*----------------------------------------------------------------*        
