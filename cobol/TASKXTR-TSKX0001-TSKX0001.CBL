000100*================================================================*        
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *        
000300*================================================================*        
000400 IDENTIFICATION DIVISION.                                                 
000500 PROGRAM-ID.     TSKX0001.                                                
000600 AUTHOR.         R G MOSS.                                                
000700 INSTALLATION.   MIDLAND STATE DATA CENTER.                               
000800 DATE-WRITTEN.   03/14/1991.                                              
000900 DATE-COMPILED.  WHEN-COMPILED.                                           
001000 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.                        
001100*----------------------------------------------------------------*        
001200*    PROGRAM-ID..: TSKX0001.                                              
001300*    ANALYST.....: R G MOSS                                               
001400*    PROGRAMMER..: R G MOSS                                               
001500*----------------------------------------------------------------*        
001600*    PROJECT.....: TASK EXTRACT AND RANKING - TASKXTR                     
001700*----------------------------------------------------------------*        
001800*    GOAL........: READ THE TASK MASTER FILE, DERIVE THE WRAP/            
001900*                  SORT FIELDS FOR EACH TASK, AND KEEP ONLY THE           
002000*                  TASKS BELONGING TO THE REQUESTED USER THAT ARE         
002100*                  NOT CANCELLED AND NOT ZERO-ESTIMATE.  SURVIVORS        
002200*                  ARE WRITTEN TO WORK1 FOR TSKX0002.                     
002300*----------------------------------------------------------------*        
002400*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK              
002500*                   PARMIN          00080       TASKPARM                  
002600*                   TASKIN          00220       TASKXTR1                  
002700*                   WORK1           00292       TASKXTR1/TASKXTR2         
002800*----------------------------------------------------------------*        
002900*    TABLE DB2...:  NONE.                                                 
003000*----------------------------------------------------------------*        
003100*================================================================*        
003200*    CHANGE LOG                                                           
003300*    DATE       BY   REQUEST    DESCRIPTION                               
003400*    ---------- ---- ---------- --------------------------------          
003500*    03/14/1991 RGM  IS-0140    ORIGINAL PROGRAM.                         
003600*    09/02/1994 RGM  IS-0311    ADD PRIORITY 88-LEVELS TO THE             
003700*                               COPYBOOK - NO CHANGE NEEDED HERE.         
003800*    07/19/1993 RGM  IS-0287    ADD FILTER-TAG TO THE WORK1               
003900*                               RECORD FOR THE JULY AUDIT.                
004000*    11/21/1998 KTB  IS-0455    Y2K - CONFIRMED CREATED-AT/               
004100*                               DUE-DATE ARE OPAQUE STRINGS ON            
004200*                               THIS FILE; NO DATE MATH IS DONE.          
004300*    05/06/2003 PDW  IS-0602    REBUILT FROM THE OLD CSRG0001             
004400*                               DB2-LOAD STEP FOR THE TASKXTR             
004500*                               PORT - MASTER FILE READ AND KEY           
004600*                               SEQUENCE CHECK KEPT, DB2 INSERT           
004700*                               LOGIC REPLACED BY WRAP/FILTER.            
004800*    02/11/2004 PDW  IS-0644    SPLIT THREE FILTERS INTO THREE            
004900*                               SEPARATE SECTIONS PER THE USER            
005000*                               REQUIREMENTS WRITE-UP - EASIER TO         
005100*                               AUDIT THE REJECT COUNTS THIS WAY.         
005200*================================================================*        
005300*           E N V I R O N M E N T      D I V I S I O N           *        
005400*================================================================*        
005500 ENVIRONMENT DIVISION.                                                    
005600 CONFIGURATION SECTION.                                                   
005700 SOURCE-COMPUTER.   IBM-370.                                              
005800 OBJECT-COMPUTER.   IBM-370.                                              
005900 SPECIAL-NAMES.                                                           
006000     C01 IS TOP-OF-FORM.                                                  
006100                                                                          
006200 INPUT-OUTPUT SECTION.                                                    
006300 FILE-CONTROL.                                                            
006400                                                                          
006500     SELECT PARMIN         ASSIGN TO UTS-S-PARMIN                         
006600      ORGANIZATION IS     SEQUENTIAL                                      
006700      ACCESS MODE  IS     SEQUENTIAL                                      
006800      FILE STATUS  IS     WRK-FS-PARMIN.                                  
006900                                                                          
007000     SELECT TASKIN         ASSIGN TO UTS-S-TASKIN                         
007100      ORGANIZATION IS     SEQUENTIAL                                      
007200      ACCESS MODE  IS     SEQUENTIAL                                      
007300      FILE STATUS  IS     WRK-FS-TASKIN.                                  
007400                                                                          
007500     SELECT WORK1          ASSIGN TO UTS-S-WORK1                          
007600      ORGANIZATION IS     SEQUENTIAL                                      
007700      ACCESS MODE  IS     SEQUENTIAL                                      
007800      FILE STATUS  IS     WRK-FS-WORK1.                                   
007900                                                                          
008000*================================================================*        
008100*                  D A T A      D I V I S I O N                  *        
008200*================================================================*        
008300 DATA DIVISION.                                                           
008400 FILE SECTION.                                                            
008500*                                                                         
008600 FD  PARMIN                                                               
008700     RECORDING MODE IS F                                                  
008800     LABEL RECORD   IS STANDARD                                           
008900     BLOCK CONTAINS 00 RECORDS.                                           
009000 01  FD-REG-PARMIN         PIC X(80).                                     
009100                                                                          
009200 FD  TASKIN                                                               
009300     RECORDING MODE IS F                                                  
009400     LABEL RECORD   IS STANDARD                                           
009500     BLOCK CONTAINS 00 RECORDS.                                           
009600 01  FD-REG-TASKIN         PIC X(220).                                    
009700                                                                          
009800 FD  WORK1                                                                
009900     RECORDING MODE IS F                                                  
010000     LABEL RECORD   IS STANDARD                                           
010100     BLOCK CONTAINS 00 RECORDS.                                           
010200 01  FD-REG-WORK1          PIC X(292).                                    
010300                                                                          
010400*----------------------------------------------------------------*        
010500*                  WORKING-STORAGE SECTION                       *        
010600*----------------------------------------------------------------*        
010700 WORKING-STORAGE SECTION.                                                 
010800                                                                          
010900 77  WRK-TASKIN-READ-COUNT      PIC S9(09) COMP VALUE ZERO.               
011000 77  WRK-WORK1-WRITE-COUNT      PIC S9(09) COMP VALUE ZERO.               
011100 77  WRK-REJECT-USER-COUNT      PIC S9(09) COMP VALUE ZERO.               
011200 77  WRK-REJECT-CANCEL-COUNT    PIC S9(09) COMP VALUE ZERO.               
011300 77  WRK-REJECT-ZEROHR-COUNT    PIC S9(09) COMP VALUE ZERO.               
011400                                                                          
011500 77  WRK-TASKIN-EOF             PIC X(03) VALUE SPACES.                   
011600                                                                          
011700 77  WRK-TASK-SURVIVES-SW       PIC X(03) VALUE SPACES.                   
011800     88  WRK-TASK-SURVIVES          VALUE 'YES'.                          
011900     88  WRK-TASK-REJECTED          VALUE 'NO '.                          
012000                                                                          
012100*DATA FOR ERROR LOG:                                                      
012200 01  WRK-ERROR-LOG.                                                       
012300     03  WRK-PROGRAM             PIC X(08) VALUE                          
012400                                          'TSKX0001'.                     
012500     03  WRK-ERROR-MSG            PIC X(30) VALUE SPACES.                 
012600     03  WRK-ERROR-CODE           PIC X(30) VALUE SPACES.                 
012700     03  WRK-ERROR-DATE           PIC X(10) VALUE SPACES.                 
012800     03  WRK-ERROR-TIME           PIC X(08) VALUE SPACES.                 
012900     03  FILLER                  PIC X(02) VALUE SPACES.                  
013000                                                                          
013100*ABENDING PROGRAM:                                                        
013200 77  WRK-ABEND-PGM               PIC X(08) VALUE                          
013300                                          'ABENDPGM'.                     
013400                                                                          
013500 77  WRK-PREVIOUS-TASK-ID        PIC 9(09) VALUE ZEROS.                   
013600                                                                          
013700 77  WRK-REQUESTED-USER-ID       PIC X(10) VALUE SPACES.                  
013800                                                                          
013900 01  WRK-PARMIN-REG.                                                      
014000     COPY 'TASKPARM'.                                                     
014100                                                                          
014200 01  WRK-TASKIN-REG.                                                      
014300     COPY 'TASKXTR1'.                                                     
014400                                                                          
014500 01  WRK-WORK1-REG.                                                       
014600     COPY 'TASKXTR1'.                                                     
014700     COPY 'TASKXTR2'.                                                     
014800                                                                          
014900 01  WRK-FILE-STATUS.                                                     
015000     03  WRK-FS-PARMIN            PIC 9(02) VALUE ZEROS.                  
015100     03  WRK-FS-TASKIN            PIC 9(02) VALUE ZEROS.                  
015200     03  WRK-FS-WORK1             PIC 9(02) VALUE ZEROS.                  
015300                                                                          
015400*WORKING DATA FOR THE SYSTEM DATE AND TIME.                               
015500 01  WRK-SYSTEM-DATE.                                                     
015600     03  YY                       PIC 9(02) VALUE ZEROS.                  
015700     03  MM                       PIC 9(02) VALUE ZEROS.                  
015800     03  DD                       PIC 9(02) VALUE ZEROS.                  
015900*                                                                         
016000 01  WRK-DATE-FORMATTED.                                                  
016100     03  DD-FORMATTED             PIC 9(02) VALUE ZEROS.                  
016200     03  FILLER                  PIC X(01) VALUE '-'.                     
016300     03  MM-FORMATTED             PIC 9(02) VALUE ZEROS.                  
016400     03  FILLER                  PIC X(01) VALUE '-'.                     
016500     03  YYYY-FORMATTED           PIC 9(04) VALUE ZEROS.                  
016600*                                                                         
016700 01  WRK-SYSTEM-TIME.                                                     
016800     03  HOUR                     PIC 9(02) VALUE ZEROS.                  
016900     03  MINUTE                   PIC 9(02) VALUE ZEROS.                  
017000     03  SECOND                   PIC 9(02) VALUE ZEROS.                  
017100     03  HUNDREDTH                PIC 9(02) VALUE ZEROS.                  
017200*                                                                         
017300 01  WRK-TIME-FORMATTED.                                                  
017400     03  HOUR-FORMATTED           PIC 9(02) VALUE ZEROS.                  
017500     03  FILLER                  PIC X(01) VALUE ':'.                     
017600     03  MINUTE-FORMATTED         PIC 9(02) VALUE ZEROS.                  
017700     03  FILLER                  PIC X(01) VALUE ':'.                     
017800     03  SECOND-FORMATTED         PIC 9(02) VALUE ZEROS.                  
017900*================================================================*        
018000 PROCEDURE                       DIVISION.                                
018100*================================================================*        
018200*----------------------------------------------------------------*        
018300 0000-MAIN-PROCESS               SECTION.                                 
018400*----------------------------------------------------------------*        
018500     PERFORM 1000-INITIALIZE.                                             
018600                                                                          
018700     PERFORM 2000-PROCESS-FILE UNTIL WRK-TASKIN-EOF EQUAL 'END'.          
018800                                                                          
018900     PERFORM 3000-FINALIZE.                                               
019000*----------------------------------------------------------------*        
019100 0000-99-EXIT.                   EXIT.                                    
019200*----------------------------------------------------------------*        
019300*----------------------------------------------------------------*        
019400 1000-INITIALIZE                 SECTION.                                 
019500*----------------------------------------------------------------*        
019600     PERFORM 9000-GET-DATE-TIME.                                          
019700                                                                          
019800     INITIALIZE WRK-TASKIN-REG                                            
019900                WRK-WORK1-REG.                                            
020000                                                                          
020100     OPEN INPUT  PARMIN                                                   
020200                 TASKIN                                                   
020300          OUTPUT WORK1.                                                   
020400                                                                          
020500     MOVE 'OPEN FILE PARMIN'      TO WRK-ERROR-MSG.                       
020600     PERFORM 8300-TEST-FS-PARMIN.                                         
020700                                                                          
020800     MOVE 'OPEN FILE TASKIN'      TO WRK-ERROR-MSG.                       
020900     PERFORM 8100-TEST-FS-TASKIN.                                         
021000                                                                          
021100     MOVE 'OPEN FILE WORK1'       TO WRK-ERROR-MSG.                       
021200     PERFORM 8200-TEST-FS-WORK1.                                          
021300                                                                          
021400     PERFORM 2050-READ-PARMIN.                                            
021500                                                                          
021600     PERFORM 2100-READ-TASKIN.                                            
021700*----------------------------------------------------------------*        
021800 1000-99-EXIT.                   EXIT.                                    
021900*----------------------------------------------------------------*        
022000*----------------------------------------------------------------*        
022100 2000-PROCESS-FILE               SECTION.                                 
022200*----------------------------------------------------------------*        
022300     PERFORM 2200-WRAP-TASK.                                              
022400                                                                          
022500     SET WRK-TASK-SURVIVES        TO TRUE.                                
022600                                                                          
022700     PERFORM 2300-FILTER-BY-USER.                                         
022800                                                                          
022900     IF WRK-TASK-SURVIVES                                                 
023000        PERFORM 2400-FILTER-EXCL-CANCEL                                   
023100     END-IF.                                                              
023200                                                                          
023300     IF WRK-TASK-SURVIVES                                                 
023400        PERFORM 2500-FILTER-EXCL-ZEROHR                                   
023500     END-IF.                                                              
023600                                                                          
023700     IF WRK-TASK-SURVIVES                                                 
023800        PERFORM 2600-WRITE-WORK1                                          
023900     END-IF.                                                              
024000                                                                          
024100     PERFORM 2100-READ-TASKIN.                                            
024200*----------------------------------------------------------------*        
024300 2000-99-EXIT.                   EXIT.                                    
024400*----------------------------------------------------------------*        
024500*----------------------------------------------------------------*        
024600 2050-READ-PARMIN                SECTION.                                 
024700*----------------------------------------------------------------*        
024800     MOVE 'READING PARMIN'        TO WRK-ERROR-MSG.                       
024900                                                                          
025000     READ PARMIN                  INTO WRK-PARMIN-REG.                    
025100                                                                          
025200     PERFORM 8300-TEST-FS-PARMIN.                                         
025300                                                                          
025400     MOVE TASKPARM-REQUESTED-USER-ID                                      
025500                                  TO WRK-REQUESTED-USER-ID.               
025600*----------------------------------------------------------------*        
025700 2050-99-EXIT.                   EXIT.                                    
025800*----------------------------------------------------------------*        
025900*----------------------------------------------------------------*        
026000 2100-READ-TASKIN                SECTION.                                 
026100*----------------------------------------------------------------*        
026200     MOVE 'READING TASKIN'        TO WRK-ERROR-MSG.                       
026300                                                                          
026400     READ TASKIN                  INTO WRK-TASKIN-REG.                    
026500                                                                          
026600     PERFORM 8100-TEST-FS-TASKIN.                                         
026700                                                                          
026800     IF WRK-FS-TASKIN             EQUAL 10                                
026900        MOVE 'END'                TO WRK-TASKIN-EOF                       
027000     ELSE                                                                 
027100        ADD 1                     TO WRK-TASKIN-READ-COUNT                
027200        PERFORM 7100-VERIFY-TASKIN-SEQUENCE                               
027300     END-IF.                                                              
027400*----------------------------------------------------------------*        
027500 2100-99-EXIT.                   EXIT.                                    
027600*----------------------------------------------------------------*        
027700*----------------------------------------------------------------*        
027800 2200-WRAP-TASK                  SECTION.                                 
027900*----------------------------------------------------------------*        
028000*    DERIVE THE WRAP/SORT-KEY FIELDS FOR THE TASK JUST READ.              
028100*    PURE STRING/NUMERIC DERIVATION - NO CONDITIONAL LOGIC.               
028200*----------------------------------------------------------------*        
028300     MOVE TASKXTR1-TASK-ID    OF WRK-TASKIN-REG                           
028400                                  TO TASKXTR1-TASK-ID                     
028500                                     OF WRK-WORK1-REG.                    
028600     MOVE TASKXTR1-USER-ID    OF WRK-TASKIN-REG                           
028700                                  TO TASKXTR1-USER-ID                     
028800                                     OF WRK-WORK1-REG.                    
028900     MOVE TASKXTR1-TASK-TITLE OF WRK-TASKIN-REG                           
029000                                  TO TASKXTR1-TASK-TITLE                  
029100                                     OF WRK-WORK1-REG.                    
029200     MOVE TASKXTR1-TASK-DESC  OF WRK-TASKIN-REG                           
029300                                  TO TASKXTR1-TASK-DESC                   
029400                                     OF WRK-WORK1-REG.                    
029500     MOVE TASKXTR1-TASK-STATUS OF WRK-TASKIN-REG                          
029600                                  TO TASKXTR1-TASK-STATUS                 
029700                                     OF WRK-WORK1-REG.                    
029800     MOVE TASKXTR1-TASK-PRIORITY OF WRK-TASKIN-REG                        
029900                                  TO TASKXTR1-TASK-PRIORITY               
030000                                     OF WRK-WORK1-REG.                    
030100     MOVE TASKXTR1-CREATED-AT-R OF WRK-TASKIN-REG                         
030200                                  TO TASKXTR1-CREATED-AT-R                
030300                                     OF WRK-WORK1-REG.                    
030400     MOVE TASKXTR1-DUE-DATE-R OF WRK-TASKIN-REG                           
030500                                  TO TASKXTR1-DUE-DATE-R                  
030600                                     OF WRK-WORK1-REG.                    
030700     MOVE TASKXTR1-EST-HOURS  OF WRK-TASKIN-REG                           
030800                                  TO TASKXTR1-EST-HOURS                   
030900                                     OF WRK-WORK1-REG.                    
031000     MOVE TASKXTR1-CATEGORY   OF WRK-TASKIN-REG                           
031100                                  TO TASKXTR1-CATEGORY                    
031200                                     OF WRK-WORK1-REG.                    
031300     MOVE TASKXTR1-ASSIGNEE   OF WRK-TASKIN-REG                           
031400                                  TO TASKXTR1-ASSIGNEE                    
031500                                     OF WRK-WORK1-REG.                    
031600                                                                          
031700     STRING 'WRAP_'               DELIMITED BY SIZE                       
031800            TASKXTR1-TASK-ID OF WRK-TASKIN-REG                            
031900                                  DELIMITED BY SIZE                       
032000            INTO TASKXTR2-WRAPPED-ID OF WRK-WORK1-REG.                    
032100                                                                          
032200     MOVE TASKXTR1-TASK-ID    OF WRK-TASKIN-REG                           
032300                                  TO TASKXTR2-SORT-KEY-1                  
032400                                     OF WRK-WORK1-REG.                    
032500                                                                          
032600     MOVE TASKXTR1-EST-HOURS  OF WRK-TASKIN-REG                           
032700                                  TO TASKXTR2-SORT-KEY-2                  
032800                                     OF WRK-WORK1-REG.                    
032900                                                                          
033000     STRING TASKXTR1-CATEGORY OF WRK-TASKIN-REG                           
033100                                  DELIMITED BY SPACE                      
033200            '_'                   DELIMITED BY SIZE                       
033300            TASKXTR1-TASK-STATUS OF WRK-TASKIN-REG                        
033400                                  DELIMITED BY SPACE                      
033500            INTO TASKXTR2-FILTER-TAG OF WRK-WORK1-REG.                    
033600*----------------------------------------------------------------*        
033700 2200-99-EXIT.                   EXIT.                                    
033800*----------------------------------------------------------------*        
033900*----------------------------------------------------------------*        
034000 2300-FILTER-BY-USER             SECTION.                                 
034100*----------------------------------------------------------------*        
034200     IF TASKXTR1-USER-ID OF WRK-TASKIN-REG                                
034300                              NOT EQUAL WRK-REQUESTED-USER-ID             
034400        SET WRK-TASK-REJECTED    TO TRUE                                  
034500        ADD 1                    TO WRK-REJECT-USER-COUNT                 
034600     END-IF.                                                              
034700*----------------------------------------------------------------*        
034800 2300-99-EXIT.                   EXIT.                                    
034900*----------------------------------------------------------------*        
035000*----------------------------------------------------------------*        
035100 2400-FILTER-EXCL-CANCEL         SECTION.                                 
035200*----------------------------------------------------------------*        
035300     IF TASKXTR1-STATUS-CANCELLED OF WRK-TASKIN-REG                       
035400        SET WRK-TASK-REJECTED    TO TRUE                                  
035500        ADD 1                    TO WRK-REJECT-CANCEL-COUNT               
035600     END-IF.                                                              
035700*----------------------------------------------------------------*        
035800 2400-99-EXIT.                   EXIT.                                    
035900*----------------------------------------------------------------*        
036000*----------------------------------------------------------------*        
036100 2500-FILTER-EXCL-ZEROHR         SECTION.                                 
036200*----------------------------------------------------------------*        
036300     IF TASKXTR1-EST-HOURS OF WRK-TASKIN-REG                              
036400                              NOT GREATER ZEROS                           
036500        SET WRK-TASK-REJECTED    TO TRUE                                  
036600        ADD 1                    TO WRK-REJECT-ZEROHR-COUNT               
036700     END-IF.                                                              
036800*----------------------------------------------------------------*        
036900 2500-99-EXIT.                   EXIT.                                    
037000*----------------------------------------------------------------*        
037100*----------------------------------------------------------------*        
037200 2600-WRITE-WORK1                SECTION.                                 
037300*----------------------------------------------------------------*        
037400     MOVE 'WRITING WORK1'         TO WRK-ERROR-MSG.                       
037500                                                                          
037600     MOVE WRK-WORK1-REG           TO FD-REG-WORK1.                        
037700                                                                          
037800     WRITE FD-REG-WORK1.                                                  
037900                                                                          
038000     PERFORM 8200-TEST-FS-WORK1.                                          
038100                                                                          
038200     IF WRK-FS-WORK1              EQUAL ZEROS                             
038300        ADD 1                     TO WRK-WORK1-WRITE-COUNT                
038400     END-IF.                                                              
038500*----------------------------------------------------------------*        
038600 2600-99-EXIT.                   EXIT.                                    
038700*----------------------------------------------------------------*        
038800*----------------------------------------------------------------*        
038900 3000-FINALIZE                   SECTION.                                 
039000*----------------------------------------------------------------*        
039100     CLOSE PARMIN                                                         
039200           TASKIN                                                         
039300           WORK1.                                                         
039400                                                                          
039500     DISPLAY '***************************'.                               
039600     DISPLAY '*  TSKX0001 - GENERATE/WRAP/FILTER  *'.                     
039700     DISPLAY '***************************'.                               
039800     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.                        
039900     DISPLAY '*USER REQUESTED..:' WRK-REQUESTED-USER-ID '*'.              
040000     DISPLAY '*-------------------------*'.                               
040100     DISPLAY '*TASKIN READ.........:' WRK-TASKIN-READ-COUNT               
040200     '*'.                                                                 
040300     DISPLAY '*REJECTED - USER.....:' WRK-REJECT-USER-COUNT               
040400     '*'.                                                                 
040500     DISPLAY '*REJECTED - CANCELLED:' WRK-REJECT-CANCEL-COUNT             
040600     '*'.                                                                 
040700     DISPLAY '*REJECTED - ZERO HRS.:' WRK-REJECT-ZEROHR-COUNT             
040800     '*'.                                                                 
040900     DISPLAY '*WORK1 WRITTEN.......:' WRK-WORK1-WRITE-COUNT               
041000     '*'.                                                                 
041100     DISPLAY '*-------------------------*'.                               
041200     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.                   
041300     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.                 
041400     DISPLAY '***************************'.                               
041500                                                                          
041600     STOP RUN.                                                            
041700*----------------------------------------------------------------*        
041800 3000-99-EXIT.                   EXIT.                                    
041900*----------------------------------------------------------------*        
042000*----------------------------------------------------------------*        
042100 7100-VERIFY-TASKIN-SEQUENCE     SECTION.                                 
042200*----------------------------------------------------------------*        
042300     IF TASKXTR1-TASK-ID OF WRK-TASKIN-REG                                
042400                              LESS WRK-PREVIOUS-TASK-ID                   
042500        STRING 'TASK-ID...: ' TASKXTR1-TASK-ID OF WRK-TASKIN-REG          
042600                                  DELIMITED BY SIZE                       
042700                                  INTO WRK-ERROR-CODE                     
042800        MOVE 'TASKIN IS OUT OF TASK-ID ORDER'                             
042900                                  TO WRK-ERROR-MSG                        
043000        PERFORM 9999-CALL-ABEND-PGM                                       
043100     ELSE                                                                 
043200        MOVE TASKXTR1-TASK-ID OF WRK-TASKIN-REG                           
043300                                  TO WRK-PREVIOUS-TASK-ID                 
043400     END-IF.                                                              
043500*----------------------------------------------------------------*        
043600 7100-99-EXIT.                   EXIT.                                    
043700*----------------------------------------------------------------*        
043800*----------------------------------------------------------------*        
043900 8100-TEST-FS-TASKIN             SECTION.                                 
044000*----------------------------------------------------------------*        
044100     IF WRK-FS-TASKIN             NOT EQUAL ZEROS AND 10                  
044200        MOVE WRK-FS-TASKIN        TO WRK-ERROR-CODE                       
044300        PERFORM 9999-CALL-ABEND-PGM                                       
044400     END-IF.                                                              
044500*----------------------------------------------------------------*        
044600 8100-99-EXIT.                   EXIT.                                    
044700*----------------------------------------------------------------*        
044800*----------------------------------------------------------------*        
044900 8200-TEST-FS-WORK1              SECTION.                                 
045000*----------------------------------------------------------------*        
045100     IF WRK-FS-WORK1              NOT EQUAL ZEROS                         
045200        MOVE WRK-FS-WORK1         TO WRK-ERROR-CODE                       
045300        PERFORM 9999-CALL-ABEND-PGM                                       
045400     END-IF.                                                              
045500*----------------------------------------------------------------*        
045600 8200-99-EXIT.                   EXIT.                                    
045700*----------------------------------------------------------------*        
045800*----------------------------------------------------------------*        
045900 8300-TEST-FS-PARMIN             SECTION.                                 
046000*----------------------------------------------------------------*        
046100     IF WRK-FS-PARMIN             NOT EQUAL ZEROS                         
046200        MOVE WRK-FS-PARMIN        TO WRK-ERROR-CODE                       
046300        PERFORM 9999-CALL-ABEND-PGM                                       
046400     END-IF.                                                              
046500*----------------------------------------------------------------*        
046600 8300-99-EXIT.                   EXIT.                                    
046700*----------------------------------------------------------------*        
046800*----------------------------------------------------------------*        
046900 9000-GET-DATE-TIME              SECTION.                                 
047000*----------------------------------------------------------------*        
047100     ACCEPT WRK-SYSTEM-DATE       FROM DATE.                              
047200     MOVE YY                      TO YYYY-FORMATTED.                      
047300     MOVE MM                      TO MM-FORMATTED.                        
047400     MOVE DD                      TO DD-FORMATTED.                        
047500     ADD  2000                    TO YYYY-FORMATTED.                      
047600                                                                          
047700     ACCEPT WRK-SYSTEM-TIME       FROM TIME.                              
047800     MOVE HOUR                    TO HOUR-FORMATTED.                      
047900     MOVE MINUTE                  TO MINUTE-FORMATTED.                    
048000     MOVE SECOND                  TO SECOND-FORMATTED.                    
048100*----------------------------------------------------------------*        
048200 9000-99-EXIT.                   EXIT.                                    
048300*----------------------------------------------------------------*        
048400*----------------------------------------------------------------*        
048500 9999-CALL-ABEND-PGM             SECTION.                                 
048600*----------------------------------------------------------------*        
048700     MOVE WRK-DATE-FORMATTED      TO WRK-ERROR-DATE.                      
048800     MOVE WRK-TIME-FORMATTED      TO WRK-ERROR-TIME.                      
048900     CALL WRK-ABEND-PGM           USING WRK-ERROR-LOG.                    
049000*----------------------------------------------------------------*        
049100 9999-99-EXIT.                   EXIT.                                    
049200*----------------------------------------------------------------*        
